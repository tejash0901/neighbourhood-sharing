000100      ******************************************************************
000200      * Author: S. PRAJAPATI
000300      * Date: 07-05-1992
000400      * Purpose: CONVERT EACH PRICED BOOKING'S TOTAL AMOUNT TO ITS
000500      *        : MINOR-UNIT (PAISE) EQUIVALENT FOR THE PAYMENT GATEWAY
000600      *        : AND POST THE MAJOR-UNIT AMOUNT TO THE TRANSACTION
000700      *        : LEDGER.
000800      * Tectonics: COBC
000900      ******************************************************************
001000      *-----------------------*
001100       IDENTIFICATION DIVISION.
001200      *-----------------------*
001300       PROGRAM-ID.    NSPAYCV.
001400       AUTHOR.        S. PRAJAPATI.
001500       INSTALLATION.  NEIGHBORSHARE DATA CENTER.
001600       DATE-WRITTEN.  07-05-1992.
001700       DATE-COMPILED.
001800       SECURITY.      NONE.
001900      ******************************************************************
002000      *                     C H A N G E   L O G                       *
002100      *----------+------+---------+---------------------------------- *
002200      * 07-05-92 | SRP  | NS-0003 | ORIGINAL PROGRAM - CONVERTS A      *
002300      *          |      |         | PRICED BOOKING AMOUNT TO PAISE   *
002400      *          |      |         | FOR THE GATEWAY CALL.            *
002500      * 19-08-92 | SRP  | NS-0004 | ADDED LEDGER POSTING RECORD -     *
002600      *          |      |         | TXN-TYPE/TXN-STATUS/TXN-CURRENCY. *
002700      * 03-02-94 | HPT  | NS-0007 | TXN-STATUS NOW SET TO PENDING ON   *
002800      *          |      |         | WRITE, COMPLETED/FAILED ARE SET   *
002900      *          |      |         | BY THE GATEWAY CONFIRM JOB.       *
003000      * 30-11-97 | DKM  | NS-0012 | TXN-CURRENCY MADE A RUN PARAMETER  *
003100      *          |      |         | (DEFAULT INR) INSTEAD OF LITERAL. *
003200      * 09-12-98 | DKM  | NS-0013 | Y2K - SYSTEM-DATE-AND-TIME NOW     *
003300      *          |      |         | CARRIES A FULL CCYY, NO IMPACT ON  *
003400      *          |      |         | THE CONVERSION ARITHMETIC ITSELF. *
003500      * 22-03-99 | DKM  | NS-0013 | Y2K - REGRESSION CLEAN.            *
003600      * 18-05-01 | JBC  | NS-0020 | ROUNDING CONFIRMED HALF-UP ON ALL  *
003700      *          |      |         | COMPILER LEVELS THIS SHOP RUNS.    *
003800      * 03-11-20 | SRP  | NS-0032 | NEIGHBORSHARE REBADGE - RENAMED    *
003900      *          |      |         | FROM LEGACY PAYCNV01, NOW READS    *
004000      *          |      |         | THE PRICING ENGINE'S OUTPUT FILE   *
004100      *          |      |         | DIRECTLY INSTEAD OF A FEED TAPE.   *
004200      ******************************************************************
004300      *-----------------------*
004400       ENVIRONMENT DIVISION.
004500      *-----------------------*
004600       CONFIGURATION SECTION.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM
004900           UPSI-0 ON  STATUS IS NSPV-RERUN-SWITCH-ON
005000           UPSI-0 OFF STATUS IS NSPV-RERUN-SWITCH-OFF.
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300      *
005400           SELECT BOOKING-PRICED-FILE ASSIGN TO BKPRCIN
005500               ORGANIZATION IS LINE SEQUENTIAL
005600               ACCESS IS SEQUENTIAL
005700               FILE STATUS  IS  WS-BKPRCIN-STATUS.
005800      *
005900           SELECT TRANSACTION-LEDGER-FILE ASSIGN TO TXNLDOUT
006000               ORGANIZATION IS LINE SEQUENTIAL
006100               ACCESS IS SEQUENTIAL
006200               FILE STATUS  IS  WS-TXNLDOUT-STATUS.
006300      *
006400      *-----------------------*
006500       DATA DIVISION.
006600      *-----------------------*
006700       FILE SECTION.
006800      *
006900       FD  BOOKING-PRICED-FILE RECORDING MODE F.
007000       COPY NSBKPRR.
007100      *
007200       FD  TRANSACTION-LEDGER-FILE RECORDING MODE F.
007300       COPY NSTXNLR.
007400      *
007500       WORKING-STORAGE SECTION.
007600      *
007700       01  SYSTEM-DATE-AND-TIME.
007800           05  CURRENT-DATE.
007900               10  CURRENT-CCYY           PIC 9(4).
008000               10  CURRENT-MONTH          PIC 9(2).
008100               10  CURRENT-DAY            PIC 9(2).
008200           05  CURRENT-TIME.
008300               10  CURRENT-HOUR           PIC 9(2).
008400               10  CURRENT-MINUTE         PIC 9(2).
008500               10  CURRENT-SECOND         PIC 9(2).
008600               10  CURRENT-HNDSEC         PIC 9(2).
008700      *
008800       01  WS-FIELDS.
008900           05  WS-BKPRCIN-STATUS          PIC X(2)  VALUE SPACES.
009000           05  WS-TXNLDOUT-STATUS         PIC X(2)  VALUE SPACES.
009100      *
009200       77  WS-BKP-EOF-SW                  PIC X(1)  VALUE 'N'.
009300       77  WS-TXN-COUNT                    PIC S9(6) COMP VALUE ZERO.
009400      *
009500      * 30-11-97 DKM NS-0012 - RUN-TIME CURRENCY CODE, DEFAULTS TO
009600      * INR IF NOT SUPPLIED IN THE JCL/SCRIPT PARM.
009700       01  WS-RUN-PARMS.
009800           05  WS-TXN-CURRENCY            PIC X(3)  VALUE 'INR'.
009900           05  FILLER                     PIC X(10).
010000      *
010100      * PAYMENT-CONVERSION-RECORD - CARRIED IN WORKING STORAGE ONLY.
010200      * SPEC DOES NOT CALL FOR A SEPARATE CONVERSION FILE - THE
010300      * MAJOR AMOUNT COMES STRAIGHT OFF THE PRICED-BOOKING RECORD.
010400       01  WS-PAYMENT-CONVERSION.
010500           05  PCR-AMOUNT-MAJOR           PIC S9(8)V99 VALUE ZERO.
010600           05  PCR-AMOUNT-MINOR           PIC S9(10)   VALUE ZERO.
010700           05  FILLER                     PIC X(10).
010800      *
010900      * 18-05-01 JBC NS-0020 - RAW IMAGE OF THE CONVERSION AREA FOR
011000      * A CONSOLE DUMP IF THE GATEWAY CALL EVER REJECTS AN AMOUNT.
011100       01  WS-PAYMENT-CONVERSION-RAW REDEFINES WS-PAYMENT-CONVERSION.
011200           05  WS-PAYMENT-CONVERSION-IMAGE PIC X(30).
011300      *
011400       01  WS-PCR-EDITED-AREA.
011500           05  PCR-AMOUNT-MAJOR-E         PIC Z,ZZZ,ZZ9.99.
011600           05  PCR-AMOUNT-MINOR-E         PIC Z,ZZZ,ZZZ,ZZ9.
011700      *
011800      *-----------------------*
011900       PROCEDURE DIVISION.
012000      *-----------------------*
012100       000-MAIN.
012200      *
012300           DISPLAY "-------------------------------------------------".
012400           DISPLAY "*************** NEIGHBORSHARE PAYMENTS **********".
012500           DISPLAY "-------------------------------------------------".
012600      *
012700           ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
012800           ACCEPT CURRENT-TIME FROM TIME.
012900      *
013000           PERFORM 100-OPEN-FILES.
013100           PERFORM 300-READ-PRICED-BOOKING.
013200      *
013300           PERFORM 600-CONVERT-ONE-BOOKING
013400               UNTIL WS-BKP-EOF-SW = 'Y'.
013500      *
013600           DISPLAY '************PAYMENT CONVERSION RUN*****************'.
013700           DISPLAY 'NSPAYCV STARTED DATE = ' CURRENT-MONTH '/'
013800                  CURRENT-DAY '/' CURRENT-CCYY  '  (mm/dd/ccyy)'.
013900           DISPLAY '             TIME = ' CURRENT-HOUR ':'
014000                  CURRENT-MINUTE ':' CURRENT-SECOND.
014100           DISPLAY 'LEDGER ENTRIES POSTED = ' WS-TXN-COUNT.
014200           DISPLAY '************REPORT END****************************'.
014300      *
014400           PERFORM 400-CLOSE-FILES.
014500      *
014600           DISPLAY "END OF SESSION".
014700      *
014800           STOP RUN.
014900      *
015000         100-OPEN-FILES.
015100               OPEN INPUT  BOOKING-PRICED-FILE.
015200               OPEN OUTPUT TRANSACTION-LEDGER-FILE.
015300      *
015400         300-READ-PRICED-BOOKING.
015500               READ BOOKING-PRICED-FILE
015600                   AT END MOVE 'Y' TO WS-BKP-EOF-SW.
015700               IF WS-BKP-EOF-SW NOT = 'Y'
015800                  AND WS-BKPRCIN-STATUS NOT = '00'
015900                  AND WS-BKPRCIN-STATUS NOT = SPACES
016000                   PERFORM 910-SNAP-PRICED
016100               END-IF.
016200      *
016300         400-CLOSE-FILES.
016400              CLOSE BOOKING-PRICED-FILE.
016500              CLOSE TRANSACTION-LEDGER-FILE.
016600      *
016700      * 18-05-01 JBC NS-0020 - AMOUNT-MINOR = ROUND(AMOUNT-MAJOR * 100,
016800      * 0 DECIMALS, HALF-UP).  FOR A NORMAL 2-DECIMAL BOOKING TOTAL
016900      * THIS IS AN EXACT MULTIPLY; THE ROUNDED CLAUSE ONLY MATTERS
017000      * IF A MAJOR AMOUNT EVER ARRIVES WITH MORE THAN 2 DECIMALS.
017100         400-CONVERT-TO-MINOR-UNITS.
017200               MOVE BKP-TOTAL-AMOUNT TO PCR-AMOUNT-MAJOR.
017300               COMPUTE PCR-AMOUNT-MINOR ROUNDED =
017400                   PCR-AMOUNT-MAJOR * 100.
017500      *
017600         500-WRITE-LEDGER-ENTRY.
017700               MOVE BKP-ITEM-ID         TO TXN-BOOKING-ID.
017800               MOVE 'booking_payment'   TO TXN-TYPE.
017900               MOVE PCR-AMOUNT-MAJOR    TO TXN-AMOUNT.
018000               MOVE WS-TXN-CURRENCY     TO TXN-CURRENCY.
018100               MOVE 'pending'           TO TXN-STATUS.
018200               IF WS-TXNLDOUT-STATUS = '00' OR WS-TXNLDOUT-STATUS = SPACES
018300                   WRITE TRANSACTION-RECORD
018400               ELSE
018500                   PERFORM 910-SNAP-LEDGER
018600               END-IF.
018700               ADD 1 TO WS-TXN-COUNT.
018800      *
018900         600-CONVERT-ONE-BOOKING.
019000               PERFORM 400-CONVERT-TO-MINOR-UNITS.
019100               PERFORM 500-WRITE-LEDGER-ENTRY.
019200               MOVE PCR-AMOUNT-MAJOR  TO PCR-AMOUNT-MAJOR-E.
019300               MOVE PCR-AMOUNT-MINOR  TO PCR-AMOUNT-MINOR-E.
019400               DISPLAY 'BOOKING ' BKP-ITEM-ID
019500                   ' MAJOR=' PCR-AMOUNT-MAJOR-E
019600                   ' MINOR=' PCR-AMOUNT-MINOR-E.
019700               PERFORM 300-READ-PRICED-BOOKING.
019800      *
019900      *
020000      * 2021-06-02 SRP NS-0019 - BAD-RECORD CONSOLE DUMPS.  EACH USES
020100      * THE RAW-IMAGE REDEFINES FROM ITS OWN COPYBOOK TO SHOW THE
020200      * WHOLE LINE, SINCE THE FIELD-LEVEL PICTURE CANNOT BE TRUSTED
020300      * ONCE THE FILE STATUS COMES BACK NON-ZERO.
020400         910-SNAP-PRICED.
020500               DISPLAY 'NSPAYCV 910-SNAP-PRICED - BAD PRICED READ,'
020600                   ' STATUS = ' WS-BKPRCIN-STATUS.
020700               DISPLAY 'NSPAYCV 910-SNAP-PRICED - RAW IMAGE: '
020800                   BKP-RAW-IMAGE.
020900      *
021000         910-SNAP-LEDGER.
021100               DISPLAY 'NSPAYCV 910-SNAP-LEDGER - BAD LEDGER WRITE,'
021200                   ' STATUS = ' WS-TXNLDOUT-STATUS.
021300               DISPLAY 'NSPAYCV 910-SNAP-LEDGER - RAW IMAGE: '
021400                   TXN-RAW-IMAGE.
021500      *
021600       END PROGRAM NSPAYCV.
