000100      *****************************************************************
000200      * NSITEMT - IN-MEMORY ITEM PRICE TABLE, WORKING-STORAGE ONLY.
000300      * SPLIT OUT OF NSITEMR SO THE ITEM-MASTER-FILE FD CARRIES ONLY
000400      * THE RECORD LAYOUT - NSPRICE COPIES THIS ONE SEPARATELY INTO
000500      * WORKING-STORAGE, THE SAME WAY NSBKINR/NSBKPRR KEEP THEIR OWN
000600      * WORKING AREAS OUT OF THE FD RECORD.
000700      *
000800      * 2021-06-02 SRP  NS-0019  PULLED ITEM-TABLE-AREA OUT OF NSITEMR
000900      *                          TO STOP THE DOUBLE COPY OF THE FD
001000      *                          RECORD INTO WORKING-STORAGE.
001100      *****************************************************************
001200      * IN-MEMORY ITEM TABLE - SUBSTITUTES FOR INDEXED/RELATIVE
001300      * ACCESS SINCE ITEM-MASTER IS LINE SEQUENTIAL.  LOADED ONCE AT
001400      * START OF RUN, SEARCHED BY ITEM-ID FOR EACH BOOKING REQUEST.
001500       01  ITEM-TABLE-AREA.
001600           05  ITEM-TABLE-COUNT                PIC S9(4) COMP VALUE ZERO.
001700           05  ITEM-TABLE-ENTRY OCCURS 2000 TIMES
001800                   INDEXED BY ITEM-TABLE-NDX.
001900               10  ITM-TBL-ITEM-ID              PIC X(36).
002000               10  ITM-TBL-PRICE-PER-DAY        PIC S9(8)V99.
002100               10  ITM-TBL-PRICE-PER-HOUR       PIC S9(8)V99.
002200               10  ITM-TBL-DEPOSIT-AMOUNT       PIC S9(8)V99.
002300               10  ITM-TBL-MAX-CONSEC-DAYS      PIC S9(4).
002400               10  ITM-TBL-IS-AVAILABLE         PIC X(1).
002500               10  ITM-TBL-DELETED-FLAG         PIC X(1).
002600           05  FILLER                           PIC X(10).
