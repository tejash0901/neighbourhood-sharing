000100      *****************************************************************
000200      * NSITEMR - ITEM PRICING MASTER RECORD LAYOUT.
000300      * CARRIES THE RENT-BY-DAY / RENT-BY-HOUR PRICE LIST AND DEPOSIT
000400      * FOR ONE LISTED ITEM, PLUS THE AVAILABILITY/DELETE FLAGS THE
000500      * PRICING ENGINE MUST CHECK BEFORE IT WILL QUOTE A BOOKING.
000600      *
000700      * 2020-11-03 SRP  NS-0001  ORIGINAL LAYOUT FOR NEIGHBORSHARE.
000800      * 1999-01-08 SRP  NS-0017  Y2K - BROKE ITEM-ID OUT TO FULL 36
000900      *                          BYTE UUID, WAS PIC X(10) ACCT NO.
001000      * 2003-06-19 HPT  NS-0042  ADDED ITEM-MAX-CONSECUTIVE-DAYS CAP.
001100      *****************************************************************
001200       01  ITEM-MASTER-RECORD.
001300           05  ITEM-ID                        PIC X(36).
001400           05  ITEM-PRICE-PER-DAY             PIC S9(8)V99.
001500           05  ITEM-PRICE-PER-HOUR            PIC S9(8)V99.
001600           05  ITEM-DEPOSIT-AMOUNT            PIC S9(8)V99.
001700           05  ITEM-MAX-CONSECUTIVE-DAYS      PIC S9(4).
001800           05  ITEM-IS-AVAILABLE              PIC X(1).
001900               88  ITEM-AVAILABLE                   VALUE 'Y'.
002000               88  ITEM-NOT-AVAILABLE               VALUE 'N'.
002100           05  ITEM-DELETED-FLAG               PIC X(1).
002200               88  ITEM-IS-DELETED                  VALUE 'Y'.
002300               88  ITEM-NOT-DELETED                  VALUE 'N'.
002400           05  FILLER                          PIC X(28).
002500      *
002600      * RAW-IMAGE VIEW - USED BY THE BAD-RECORD DUMP IN 910-SNAP-ITEM
002700      * WHEN A MASTER RECORD READS IN WITH A NON-ZERO FILE STATUS.
002800       01  ITEM-MASTER-RAW REDEFINES ITEM-MASTER-RECORD.
002900           05  ITEM-MST-RAW-IMAGE              PIC X(100).
