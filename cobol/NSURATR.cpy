000100      *****************************************************************
000200      * NSURATR - USER RATING ROLLUP RECORD LAYOUT.
000300      * OUTPUT OF NSRATE - ONE RECORD PER DISTINCT REV-REVIEWED-USER-ID
000400      * GROUP ON THE SORTED REVIEW-INPUT FILE.
000500      *
000600      * 2020-11-10 SRP  NS-0004  ORIGINAL LAYOUT FOR NEIGHBORSHARE.
000700      *****************************************************************
000800       01  USER-RATING-RECORD.
000900           05  URR-USER-ID                         PIC X(36).
001000           05  URR-AVERAGE-RATING                    PIC S9(1)V99.
001100           05  URR-TOTAL-RATINGS                      PIC S9(6).
001200           05  FILLER                                   PIC X(15).
001300      *
001400      * RAW-IMAGE VIEW - USED BY 910-SNAP-ROLLUP IF THE ROLLUP WRITE
001500      * COMES BACK WITH A NON-ZERO FILE STATUS.
001600       01  USER-RATING-RAW REDEFINES USER-RATING-RECORD.
001700           05  URR-RAW-IMAGE                            PIC X(60).
