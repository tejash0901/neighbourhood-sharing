000100      *****************************************************************
000200      * NSBKINR - BOOKING REQUEST RECORD LAYOUT.
000300      * ONE BOOKING REQUEST PER RECORD, IN ARRIVAL ORDER, AS HANDED
000400      * TO THE PRICING ENGINE BEFORE ANY CHARGE HAS BEEN COMPUTED.
000500      *
000600      * 2020-11-03 SRP  NS-0001  ORIGINAL LAYOUT FOR NEIGHBORSHARE.
000700      * 2021-02-14 SRP  NS-0009  ADDED BKR-PLATFORM-FEE-PCT, WAS A
000800      *                          HARD-CODED 10 PERCENT IN NSPRICE.
000900      *****************************************************************
001000       01  BOOKING-REQUEST-RECORD.
001100           05  BKR-ITEM-ID                     PIC X(36).
001200           05  BKR-START-DATE                   PIC 9(8).
001300           05  BKR-END-DATE                      PIC 9(8).
001400           05  BKR-PLATFORM-FEE-PCT             PIC S9(3)V99.
001500           05  FILLER                           PIC X(23).
001600      *
001700      * CCYYMMDD BROKEN-DOWN VIEW OF THE TWO DATE FIELDS - USED BY
001800      * 430-COMPUTE-DURATION TO PULL THE CCYY/MM/DD COMPONENTS FOR
001900      * THE CALENDAR-DAY SUBTRACTION.
002000       01  BKR-DATE-BREAKDOWN REDEFINES BOOKING-REQUEST-RECORD.
002100           05  FILLER                           PIC X(36).
002200           05  BKR-START-CCYY                    PIC 9(4).
002300           05  BKR-START-MM                      PIC 9(2).
002400           05  BKR-START-DD                       PIC 9(2).
002500           05  BKR-END-CCYY                      PIC 9(4).
002600           05  BKR-END-MM                         PIC 9(2).
002700           05  BKR-END-DD                          PIC 9(2).
002800           05  FILLER                            PIC X(28).
002900      *
003000      * RAW-IMAGE VIEW - USED BY THE BAD-RECORD DUMP IN 910-SNAP-BKR
003100      * WHEN A REQUEST FAILS AN EDIT AND IS REJECTED FROM THE RUN.
003200       01  BOOKING-REQUEST-RAW REDEFINES BOOKING-REQUEST-RECORD.
003300           05  BKR-RAW-IMAGE                     PIC X(80).
