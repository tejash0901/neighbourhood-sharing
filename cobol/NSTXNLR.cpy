000100      *****************************************************************
000200      * NSTXNLR - PAYMENT LEDGER TRANSACTION RECORD LAYOUT.
000300      * ONE ROW POSTED PER PRICED BOOKING - THE MAJOR-UNIT AMOUNT
000400      * THAT MATCHES THE BOOKING TOTAL, NOT THE MINOR-UNIT AMOUNT
000500      * SENT TO THE GATEWAY (THAT ONE NEVER HITS DISK, SEE NSPAYCV
000600      * WORKING-STORAGE WS-AMOUNT-MINOR).
000700      *
000800      * 2020-11-06 SRP  NS-0003  ORIGINAL LAYOUT FOR NEIGHBORSHARE.
000900      * 2021-05-27 SRP  NS-0015  ADDED TXN-CURRENCY, SHOP WAS ADDING
001000      *                          MULTI-CURRENCY BUILDINGS.
001100      *****************************************************************
001200       01  TRANSACTION-RECORD.
001300           05  TXN-BOOKING-ID                    PIC X(36).
001400           05  TXN-TYPE                            PIC X(50).
001500           05  TXN-AMOUNT                           PIC S9(8)V99.
001600           05  TXN-CURRENCY                          PIC X(3).
001700           05  TXN-STATUS                             PIC X(20).
001800           05  FILLER                                  PIC X(11).
001900      *
002000      * RAW-IMAGE VIEW - USED BY 910-SNAP-LEDGER IF THE LEDGER WRITE
002100      * COMES BACK WITH A NON-ZERO FILE STATUS.
002200       01  TRANSACTION-RAW REDEFINES TRANSACTION-RECORD.
002300           05  TXN-RAW-IMAGE                            PIC X(130).
