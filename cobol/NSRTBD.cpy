000100      *****************************************************************
000200      * NSRTBD - NSRATE REPORT USER-BREAK LINE AND TOTALS LINE.
000300      *
000400      * 2020-11-10 SRP  NS-0004  ORIGINAL USER/TOTALS LINES.
000500      *****************************************************************
000600       01  NSRT-USER-LINE.
000700           05  FILLER                  PIC X(1)  VALUE SPACE.
000800           05  URL-USER-ID              PIC X(36).
000900           05  FILLER                   PIC X(4)  VALUE SPACES.
001000           05  URL-AVERAGE-RATING       PIC Z9.99.
001100           05  FILLER                   PIC X(8)  VALUE SPACES.
001200           05  URL-RATING-COUNT         PIC ZZZ,ZZ9.
001300           05  FILLER                   PIC X(10) VALUE SPACES.
001400      *
001500       01  NSRT-TOTALS-LINE.
001600           05  FILLER                  PIC X(1)  VALUE SPACE.
001700           05  FILLER                   PIC X(14) VALUE 'USERS ROLLED:'.
001800           05  TOT-USER-COUNT           PIC ZZZ,ZZ9.
001900           05  FILLER                   PIC X(4)  VALUE SPACES.
002000           05  FILLER                   PIC X(17) VALUE
002100                   'REVIEWS CONSUMED:'.
002200           05  TOT-REVIEW-COUNT         PIC ZZZ,ZZ9.
002300           05  FILLER                   PIC X(10) VALUE SPACES.
