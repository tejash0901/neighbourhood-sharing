000100      ******************************************************************
000200      * Author: SANDEEP R. PRAJAPATI
000300      * Date: 30-04-1992
000400      * Purpose: ROLL UP NEIGHBOR STAR RATINGS INTO A PER-USER AVERAGE,
000500      *        : ONE RECORD PER USER ON A REVIEW FILE SORTED BY THE
000600      *        : REVIEWED USER ID.  CONTROL BREAK ON USER ID.
000700      * Tectonics: COBC
000800      ******************************************************************
000900      *-----------------------*
001000       IDENTIFICATION DIVISION.
001100      *-----------------------*
001200       PROGRAM-ID.    NSRATE.
001300       AUTHOR.        SANDEEP R. PRAJAPATI.
001400       INSTALLATION.  NEIGHBORSHARE DATA CENTER.
001500       DATE-WRITTEN.  30-04-1992.
001600       DATE-COMPILED.
001700       SECURITY.      NONE.
001800      ******************************************************************
001900      *                     C H A N G E   L O G                       *
002000      *----------+------+---------+---------------------------------- *
002100      * 30-04-92 | SRP  | NS-0005 | ORIGINAL PROGRAM - ROLLS UP STAR   *
002200      *          |      |         | RATINGS PER REVIEWED USER.        *
002300      * 19-08-92 | SRP  | NS-0004 | USER-RATING-OUT LAYOUT ADDED.      *
002400      * 11-01-93 | HPT  | NS-0006 | ZERO-COUNT GROUP NOW WRITES        *
002500      *          |      |         | AVERAGE 0.00 INSTEAD OF SKIPPING   *
002600      *          |      |         | THE RECORD.                       *
002700      * 30-11-97 | DKM  | NS-0011 | ROLLUP REGISTER (820/900) ADDED SO *
002800      *          |      |         | OPERATIONS CAN SEE THE RUN TOTALS. *
002900      * 09-12-98 | DKM  | NS-0013 | Y2K - SYSTEM-DATE-AND-TIME NOW      *
003000      *          |      |         | CARRIES A FULL CCYY.               *
003100      * 22-03-99 | DKM  | NS-0013 | Y2K - REGRESSION CLEAN.            *
003200      * 18-05-01 | JBC  | NS-0021 | AVERAGE ROUNDING CONFIRMED HALF-UP. *
003300      * 03-11-20 | SRP  | NS-0033 | NEIGHBORSHARE REBADGE - RENAMED    *
003400      *          |      |         | FROM LEGACY RATROL01, RECORD        *
003500      *          |      |         | LAYOUTS SPLIT OUT TO COPYBOOKS.     *
003600      * 27-05-21 | SRP  | NS-0015 | CONTROL-BREAK LOGIC REWORKED TO     *
003700      *          |      |         | THE SAME HOLD-FIELD/FINAL-BREAK      *
003800      *          |      |         | PATTERN AS THE OTHER SORT-BROKEN     *
003900      *          |      |         | REGISTERS IN THIS SHOP.              *
004000      ******************************************************************
004100      *-----------------------*
004200       ENVIRONMENT DIVISION.
004300      *-----------------------*
004400       CONFIGURATION SECTION.
004500       SPECIAL-NAMES.
004600           C01 IS TOP-OF-FORM
004700           UPSI-0 ON  STATUS IS NSRT-RERUN-SWITCH-ON
004800           UPSI-0 OFF STATUS IS NSRT-RERUN-SWITCH-OFF.
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100      *
005200           SELECT REVIEW-INPUT-FILE ASSIGN TO REVIEWIN
005300               ORGANIZATION IS LINE SEQUENTIAL
005400               ACCESS IS SEQUENTIAL
005500               FILE STATUS  IS  WS-REVIEWIN-STATUS.
005600      *
005700           SELECT USER-RATING-FILE ASSIGN TO URATOUT
005800               ORGANIZATION IS LINE SEQUENTIAL
005900               ACCESS IS SEQUENTIAL
006000               FILE STATUS  IS  WS-URATOUT-STATUS.
006100      *
006200           SELECT RATING-RPT-FILE ASSIGN TO RATERPT
006300               ORGANIZATION IS LINE SEQUENTIAL
006400               ACCESS IS SEQUENTIAL
006500               FILE STATUS  IS  WS-RATERPT-STATUS.
006600      *
006700      *-----------------------*
006800       DATA DIVISION.
006900      *-----------------------*
007000       FILE SECTION.
007100      *
007200       FD  REVIEW-INPUT-FILE RECORDING MODE F.
007300       COPY NSREVNR.
007400      *
007500       FD  USER-RATING-FILE RECORDING MODE F.
007600       COPY NSURATR.
007700      *
007800       FD  RATING-RPT-FILE RECORDING MODE F.
007900       01  RATING-RPT-RECORD                   PIC X(132).
008000      *
008100       WORKING-STORAGE SECTION.
008200      *
008300       01  SYSTEM-DATE-AND-TIME.
008400           05  CURRENT-DATE.
008500               10  CURRENT-CCYY           PIC 9(4).
008600               10  CURRENT-MONTH          PIC 9(2).
008700               10  CURRENT-DAY            PIC 9(2).
008800           05  CURRENT-TIME.
008900               10  CURRENT-HOUR           PIC 9(2).
009000               10  CURRENT-MINUTE         PIC 9(2).
009100               10  CURRENT-SECOND         PIC 9(2).
009200               10  CURRENT-HNDSEC         PIC 9(2).
009300      *
009400       01  WS-FIELDS.
009500           05  WS-REVIEWIN-STATUS         PIC X(2)  VALUE SPACES.
009600           05  WS-URATOUT-STATUS          PIC X(2)  VALUE SPACES.
009700           05  WS-RATERPT-STATUS          PIC X(2)  VALUE SPACES.
009800      *
009900       77  WS-REV-EOF-SW                  PIC X(1)  VALUE 'N'.
010000      *
010100       01  WS-HOLD-AREA.
010200           05  WS-HOLD-USER-ID            PIC X(36) VALUE SPACES.
010300           05  FILLER                     PIC X(10).
010400      *
010500      * 27-05-21 SRP NS-0015 - RAW IMAGE OF THE HOLD AREA FOR A
010600      * CONSOLE DUMP IF THE BREAK EVER BACKS UP ON A BAD SORT.
010700       01  WS-HOLD-AREA-RAW REDEFINES WS-HOLD-AREA.
010800           05  WS-HOLD-AREA-IMAGE         PIC X(46).
010900      *
011000       01  WS-BREAK-ACCUMULATORS.
011100           05  WS-RATING-SUM              PIC S9(8)V99 COMP VALUE ZERO.
011200           05  WS-RATING-COUNT            PIC S9(6)    COMP VALUE ZERO.
011300      *
011400       01  WS-RUN-TOTALS.
011500           05  WS-USER-COUNT              PIC S9(6) COMP VALUE ZERO.
011600           05  WS-TOTAL-REVIEW-COUNT      PIC S9(6) COMP VALUE ZERO.
011700      *
011800       COPY NSRTHD.
011900       COPY NSRTBD.
012000      *
012100      *-----------------------*
012200       PROCEDURE DIVISION.
012300      *-----------------------*
012400       000-MAIN.
012500      *
012600           ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
012700           ACCEPT CURRENT-TIME FROM TIME.
012800      *
012900           DISPLAY '************RATING ROLLUP RUN***********************'.
013000           DISPLAY 'NSRATE STARTED DATE = ' CURRENT-MONTH '/'
013100                  CURRENT-DAY '/' CURRENT-CCYY  '  (mm/dd/ccyy)'.
013200           DISPLAY '             TIME = ' CURRENT-HOUR ':'
013300                  CURRENT-MINUTE ':' CURRENT-SECOND.
013400           DISPLAY '************REPORT START**************************'.
013500      *
013600           PERFORM 100-OPEN-FILES.
013700           PERFORM 800-INIT-REPORT.
013800           PERFORM 300-READ-REVIEW-RECORD.
013900      *
014000           IF WS-REV-EOF-SW NOT = 'Y'
014100               MOVE REV-REVIEWED-USER-ID TO WS-HOLD-USER-ID
014200           END-IF.
014300      *
014400           PERFORM 400-PROCESS-REVIEW THRU 400-EXIT
014500               UNTIL WS-REV-EOF-SW = 'Y'.
014600      *
014700      * FINAL GROUP NEVER SEES ITS OWN BREAK INSIDE THE LOOP SINCE
014800      * THE BREAK TEST ONLY FIRES ON A CHANGE OF REV-REVIEWED-USER-ID
014900      * - ROLL THE LAST GROUP UP HERE, ONE MORE CALL TO 500-ROLLUP-
015000      * USER-BREAK AFTER THE READ LOOP HAS ALREADY HIT END OF FILE.
015100           IF WS-RATING-COUNT > 0 OR WS-HOLD-USER-ID NOT = SPACES
015200               PERFORM 500-ROLLUP-USER-BREAK
015300           END-IF.
015400      *
015500           PERFORM 900-WRITE-FINAL-TOTALS.
015600           PERFORM 600-CLOSE-FILES.
015700      *
015800           DISPLAY '************REPORT END****************************'.
015900           DISPLAY 'USERS ROLLED UP   : ' WS-USER-COUNT.
016000           DISPLAY 'REVIEWS CONSUMED  : ' WS-TOTAL-REVIEW-COUNT.
016100      *
016200           STOP RUN.
016300      *
016400         100-OPEN-FILES.
016500               OPEN INPUT  REVIEW-INPUT-FILE.
016600               OPEN OUTPUT USER-RATING-FILE.
016700               OPEN OUTPUT RATING-RPT-FILE.
016800      *
016900         300-READ-REVIEW-RECORD.
017000               READ REVIEW-INPUT-FILE
017100                   AT END MOVE 'Y' TO WS-REV-EOF-SW.
017200               IF WS-REV-EOF-SW NOT = 'Y' AND NSRT-RERUN-SWITCH-ON
017300                   PERFORM 910-TRACE-REVIEW
017400               END-IF.
017500      *
017600      * 27-05-21 SRP NS-0015 - CONTROL BREAK ON REV-REVIEWED-USER-ID,
017700      * REWORKED PER OPS REQUEST NS-0015 TO THE SAME HOLD-FIELD STYLE
017800      * ALREADY USED ON THE OTHER SORT-BROKEN REGISTERS IN THIS SHOP.
017900         400-PROCESS-REVIEW.
018000               IF REV-REVIEWED-USER-ID NOT = WS-HOLD-USER-ID
018100                   PERFORM 500-ROLLUP-USER-BREAK
018200                   MOVE REV-REVIEWED-USER-ID TO WS-HOLD-USER-ID
018300               END-IF.
018400               ADD REV-RATING TO WS-RATING-SUM.
018500               ADD 1 TO WS-RATING-COUNT.
018600               ADD 1 TO WS-TOTAL-REVIEW-COUNT.
018700               PERFORM 300-READ-REVIEW-RECORD.
018800         400-EXIT.
018900               EXIT.
019000      *
019100      * 11-01-93 HPT NS-0006 - A ZERO-REVIEW GROUP WRITES AVERAGE
019200      * 0.00 RATHER THAN BEING SKIPPED.  IN PRACTICE THIS PARAGRAPH
019300      * IS NEVER ENTERED WITH A ZERO COUNT SINCE A GROUP ONLY EXISTS
019400      * WHEN AT LEAST ONE REVIEW WAS READ FOR IT - THE EDIT IS KEPT
019500      * FOR THE SAME REASON THE SOURCE SYSTEM KEEPS IT, TO AVOID A
019600      * DIVIDE BY ZERO IF THAT EVER CHANGES.
019700         500-ROLLUP-USER-BREAK.
019800               IF WS-RATING-COUNT = 0
019900                   MOVE ZERO TO URR-AVERAGE-RATING
020000               ELSE
020100                   COMPUTE URR-AVERAGE-RATING ROUNDED =
020200                       WS-RATING-SUM / WS-RATING-COUNT
020300               END-IF.
020400               MOVE WS-HOLD-USER-ID  TO URR-USER-ID.
020500               MOVE WS-RATING-COUNT  TO URR-TOTAL-RATINGS.
020600               IF WS-URATOUT-STATUS = '00' OR WS-URATOUT-STATUS = SPACES
020700                   WRITE USER-RATING-RECORD
020800               ELSE
020900                   PERFORM 910-SNAP-ROLLUP
021000               END-IF.
021100               PERFORM 820-WRITE-USER-LINE.
021200               ADD 1 TO WS-USER-COUNT.
021300               MOVE ZERO   TO WS-RATING-SUM.
021400               MOVE ZERO   TO WS-RATING-COUNT.
021500      *
021600         600-CLOSE-FILES.
021700              CLOSE REVIEW-INPUT-FILE.
021800              CLOSE USER-RATING-FILE.
021900              CLOSE RATING-RPT-FILE.
022000      *
022100         800-INIT-REPORT.
022200               MOVE CURRENT-MONTH  TO RPT1-MM.
022300               MOVE CURRENT-DAY    TO RPT1-DD.
022400               MOVE CURRENT-CCYY   TO RPT1-CCYY.
022500               MOVE NSRT-RPT-HEADING-1 TO RATING-RPT-RECORD.
022600               WRITE RATING-RPT-RECORD.
022700               MOVE NSRT-RPT-HEADING-2 TO RATING-RPT-RECORD.
022800               WRITE RATING-RPT-RECORD.
022900      *
023000         820-WRITE-USER-LINE.
023100               MOVE URR-USER-ID         TO URL-USER-ID.
023200               MOVE URR-AVERAGE-RATING  TO URL-AVERAGE-RATING.
023300               MOVE URR-TOTAL-RATINGS   TO URL-RATING-COUNT.
023400               MOVE NSRT-USER-LINE      TO RATING-RPT-RECORD.
023500               WRITE RATING-RPT-RECORD.
023600      *
023700         900-WRITE-FINAL-TOTALS.
023800               MOVE WS-USER-COUNT         TO TOT-USER-COUNT.
023900               MOVE WS-TOTAL-REVIEW-COUNT TO TOT-REVIEW-COUNT.
024000               MOVE NSRT-TOTALS-LINE      TO RATING-RPT-RECORD.
024100               WRITE RATING-RPT-RECORD.
024200      *
024300      *
024400      * 2021-06-02 SRP NS-0019 - 910-TRACE-REVIEW PRINTS THE WHOLE-
024500      * STAR/HUNDREDTHS BREAKDOWN OF THE INCOMING RATING WHEN UPSI-0
024600      * IS TURNED ON FOR A RERUN - A READABILITY AID ONLY, IT DOES
024700      * NOT REJECT OR CHANGE A RATING (REVIEW-TIME VALIDATION IS
024800      * OUT OF SCOPE FOR THIS PROGRAM).
024900         910-TRACE-REVIEW.
025000               DISPLAY 'NSRATE 910-TRACE-REVIEW - USER '
025100                   REV-REVIEWED-USER-ID ' RATING '
025200                   REV-RATING-WHOLE-STAR '.' REV-RATING-HUNDREDTHS.
025300      *
025400      * 2021-06-02 SRP NS-0019 - BAD-RECORD CONSOLE DUMP IF THE
025500      * ROLLUP WRITE TO USER-RATING-FILE EVER COMES BACK WITH A
025600      * NON-ZERO FILE STATUS.
025700         910-SNAP-ROLLUP.
025800               DISPLAY 'NSRATE 910-SNAP-ROLLUP - BAD ROLLUP WRITE,'
025900                   ' STATUS = ' WS-URATOUT-STATUS.
026000               DISPLAY 'NSRATE 910-SNAP-ROLLUP - RAW IMAGE: '
026100                   URR-RAW-IMAGE.
026200      *
026300       END PROGRAM NSRATE.
