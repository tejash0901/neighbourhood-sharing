000100      *****************************************************************
000200      * NSRTHD - NSRATE REPORT PAGE HEADING LINES.
000300      *
000400      * 2020-11-10 SRP  NS-0004  ORIGINAL HEADINGS FOR NEIGHBORSHARE.
000500      *****************************************************************
000600       01  NSRT-RPT-HEADING-1.
000700           05  FILLER                  PIC X(1)  VALUE SPACE.
000800           05  RPT1-TITLE               PIC X(40)
000900                   VALUE 'NEIGHBORSHARE USER RATING ROLLUP REPORT'.
001000           05  FILLER                   PIC X(4)  VALUE SPACES.
001100           05  FILLER                   PIC X(5)  VALUE 'DATE:'.
001200           05  RPT1-MM                  PIC 99.
001300           05  FILLER                   PIC X     VALUE '/'.
001400           05  RPT1-DD                  PIC 99.
001500           05  FILLER                   PIC X     VALUE '/'.
001600           05  RPT1-CCYY                PIC 9(4).
001700           05  FILLER                   PIC X(20) VALUE SPACES.
001800      *
001900       01  NSRT-RPT-HEADING-2.
002000           05  FILLER                  PIC X(1)  VALUE SPACE.
002100           05  FILLER                   PIC X(36) VALUE 'USER ID'.
002200           05  FILLER                   PIC X(16) VALUE 'AVERAGE RATING'.
002300           05  FILLER                   PIC X(14) VALUE 'RATING COUNT'.
002400           05  FILLER                   PIC X(10) VALUE SPACES.
