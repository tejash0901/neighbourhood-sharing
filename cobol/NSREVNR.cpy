000100      *****************************************************************
000200      * NSREVNR - REVIEW RECORD LAYOUT.
000300      * ONE STAR RATING GIVEN BY ONE NEIGHBOR TO ANOTHER.  INPUT TO
000400      * NSRATE, WHICH MUST ARRIVE SORTED BY REV-REVIEWED-USER-ID SO
000500      * THE CONTROL BREAK IN 400-PROCESS-REVIEW WORKS.
000600      *
000700      * 2020-11-10 SRP  NS-0004  ORIGINAL LAYOUT FOR NEIGHBORSHARE.
000800      *****************************************************************
000900       01  REVIEW-RECORD.
001000           05  REV-REVIEWED-USER-ID                PIC X(36).
001100           05  REV-RATING                            PIC S9(1)V99.
001200           05  FILLER                                  PIC X(11).
001300      *
001400      * WHOLE-STAR / HUNDREDTHS BREAKDOWN - USED BY NSRATE'S
001500      * 910-TRACE-REVIEW TO DISPLAY EACH RATING IN HUMAN-READABLE
001600      * FORM WHEN THE UPSI-0 RERUN SWITCH IS ON.  NOT A VALIDATION -
001700      * REVIEW-TIME RANGE CHECKS ARE OUT OF SCOPE FOR THIS PROGRAM.
001800       01  REV-RATING-BREAKDOWN REDEFINES REVIEW-RECORD.
001900           05  FILLER                                  PIC X(36).
002000           05  REV-RATING-WHOLE-STAR                     PIC S9(1).
002100           05  REV-RATING-HUNDREDTHS                      PIC 9(2).
002200           05  FILLER                                      PIC X(11).
