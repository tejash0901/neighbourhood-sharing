000100      *****************************************************************
000200      * NSBKPRR - BOOKING PRICED RECORD LAYOUT.
000300      * OUTPUT OF NSPRICE, INPUT TO NSPAYCV.  ONE RECORD PER BOOKING
000400      * THAT PASSED ALL PRICING EDITS - BASE PRICE, PLATFORM FEE,
000500      * DEPOSIT AND THE ROLLED-UP TOTAL THE GATEWAY WILL BE ASKED
000600      * TO COLLECT.
000700      *
000800      * 2020-11-05 SRP  NS-0002  ORIGINAL LAYOUT FOR NEIGHBORSHARE.
000900      *****************************************************************
001000       01  BOOKING-PRICED-RECORD.
001100           05  BKP-ITEM-ID                      PIC X(36).
001200           05  BKP-DURATION-DAYS                  PIC S9(4).
001300           05  BKP-BASE-PRICE                      PIC S9(8)V99.
001400           05  BKP-PLATFORM-FEE                     PIC S9(8)V99.
001500           05  BKP-DEPOSIT-COLLECTED                 PIC S9(8)V99.
001600           05  BKP-TOTAL-AMOUNT                       PIC S9(8)V99.
001700           05  FILLER                                  PIC X(20).
001800      *
001900      * RAW-IMAGE VIEW - USED BY NSPAYCV'S 910-SNAP-PRICED WHEN A
002000      * PRICED RECORD READS IN SHORT OR WITH AN UNEXPECTED STATUS.
002100       01  BOOKING-PRICED-RAW REDEFINES BOOKING-PRICED-RECORD.
002200           05  BKP-RAW-IMAGE                           PIC X(100).
