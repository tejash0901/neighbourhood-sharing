000100      *****************************************************************
000200      * NSPRBD - NSPRICE REPORT DETAIL, EXCEPTION AND TOTALS LINES.
000300      *
000400      * 2020-11-05 SRP  NS-0002  ORIGINAL DETAIL/TOTALS LINES.
000500      * 2021-02-14 SRP  NS-0009  ADDED NSPR-EXCEPTION-LINE WHEN THE
000600      *                          REJECTED-BOOKING COUNT STARTED TO
000700      *                          MATTER TO OPERATIONS.
000800      *****************************************************************
000900       01  NSPR-DETAIL-LINE.
001000           05  FILLER                  PIC X(1)  VALUE SPACE.
001100           05  DTL-ITEM-ID              PIC X(36).
001200           05  FILLER                   PIC X(3)  VALUE SPACES.
001300           05  DTL-DURATION-DAYS        PIC ZZZ9.
001400           05  FILLER                   PIC X(3)  VALUE SPACES.
001500           05  DTL-BASE-PRICE           PIC Z,ZZZ,ZZ9.99.
001600           05  FILLER                   PIC X(2)  VALUE SPACES.
001700           05  DTL-PLATFORM-FEE         PIC Z,ZZZ,ZZ9.99.
001800           05  FILLER                   PIC X(2)  VALUE SPACES.
001900           05  DTL-DEPOSIT              PIC Z,ZZZ,ZZ9.99.
002000           05  FILLER                   PIC X(2)  VALUE SPACES.
002100           05  DTL-TOTAL-AMOUNT         PIC Z,ZZZ,ZZ9.99.
002200           05  FILLER                   PIC X(10) VALUE SPACES.
002300      *
002400       01  NSPR-EXCEPTION-LINE.
002500           05  FILLER                  PIC X(1)  VALUE SPACE.
002600           05  EXC-ITEM-ID              PIC X(36).
002700           05  FILLER                   PIC X(2)  VALUE SPACES.
002800           05  FILLER                   PIC X(9)  VALUE 'REJECTED-'.
002900           05  EXC-REASON               PIC X(40).
003000           05  FILLER                   PIC X(24) VALUE SPACES.
003100      *
003200       01  NSPR-TOTALS-LINE.
003300           05  FILLER                  PIC X(1)  VALUE SPACE.
003400           05  FILLER                   PIC X(17) VALUE
003500                   'BOOKINGS PRICED:'.
003600           05  TOT-BOOKING-COUNT        PIC ZZZ,ZZ9.
003700           05  FILLER                   PIC X(3)  VALUE SPACES.
003800           05  FILLER                   PIC X(12) VALUE 'BASE PRICE:'.
003900           05  TOT-BASE-PRICE           PIC Z,ZZZ,ZZZ,ZZ9.99.
004000           05  FILLER                   PIC X(2)  VALUE SPACES.
004100           05  FILLER                   PIC X(14) VALUE 'PLATFORM FEE:'.
004200           05  TOT-PLATFORM-FEE         PIC Z,ZZZ,ZZZ,ZZ9.99.
004300           05  FILLER                   PIC X(2)  VALUE SPACES.
004400           05  FILLER                   PIC X(9)  VALUE 'DEPOSIT:'.
004500           05  TOT-DEPOSIT              PIC Z,ZZZ,ZZZ,ZZ9.99.
004600           05  FILLER                   PIC X(2)  VALUE SPACES.
004700           05  FILLER                   PIC X(14) VALUE 'TOTAL AMOUNT:'.
004800           05  TOT-TOTAL-AMOUNT         PIC Z,ZZZ,ZZZ,ZZ9.99.
004900           05  FILLER                   PIC X(5)  VALUE SPACES.
