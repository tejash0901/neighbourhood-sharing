000100      ******************************************************************
000200      * Author: S. PRAJAPATI
000300      * Date: 16-03-1992
000400      * Purpose: PRICE NEIGHBORSHARE ITEM BOOKINGS AGAINST THE ITEM
000500      *        : PRICE LIST - BASE PRICE, PLATFORM FEE, DEPOSIT AND
000600      *        : TOTAL AMOUNT - AND PRODUCE THE BOOKING PRICING
000700      *        : REGISTER.
000800      * Tectonics: COBC
000900      ******************************************************************
001000      *-----------------------*
001100       IDENTIFICATION DIVISION.
001200      *-----------------------*
001300       PROGRAM-ID.    NSPRICE.
001400       AUTHOR.        S. PRAJAPATI.
001500       INSTALLATION.  NEIGHBORSHARE DATA CENTER.
001600       DATE-WRITTEN.  16-03-1992.
001700       DATE-COMPILED.
001800       SECURITY.      NONE.
001900      ******************************************************************
002000      *                     C H A N G E   L O G                       *
002100      *----------+------+---------+---------------------------------- *
002200      * 16-03-92 | SRP  | NS-0001 | ORIGINAL PROGRAM - PRICED ITEM    *
002300      *          |      |         | RENTAL BOOKINGS AGAINST A FLAT   *
002400      *          |      |         | 10 PERCENT PLATFORM FEE.         *
002500      * 02-09-92 | SRP  | NS-0002 | ADDED DEPOSIT-COLLECTED TO THE   *
002600      *          |      |         | PRICED RECORD AND THE REGISTER. *
002700      * 11-01-93 | HPT  | NS-0006 | ADDED AVAILABILITY/DELETED EDIT  *
002800      *          |      |         | SO A WITHDRAWN ITEM CANNOT BE    *
002900      *          |      |         | PRICED.                         *
003000      * 27-07-94 | HPT  | NS-0008 | ADDED MAX-CONSECUTIVE-DAYS EDIT  *
003100      *          |      |         | PER OPERATIONS REQUEST.         *
003200      * 14-02-95 | SRP  | NS-0009 | PLATFORM FEE PERCENT NOW COMES   *
003300      *          |      |         | ON THE REQUEST RECORD INSTEAD   *
003400      *          |      |         | OF A HARD-CODED 10 PERCENT.     *
003500      * 30-11-97 | DKM  | NS-0011 | REJECTED-BOOKING EXCEPTION LINE  *
003600      *          |      |         | ADDED TO THE REGISTER.          *
003700      * 09-12-98 | DKM  | NS-0013 | Y2K - BKR-START-DATE/END-DATE    *
003800      *          |      |         | EXPANDED FROM YYMMDD TO FULL    *
003900      *          |      |         | CCYYMMDD, DAY-NUMBER ROUTINE    *
004000      *          |      |         | REWRITTEN FOR CENTURY ROLLOVER. *
004100      * 22-03-99 | DKM  | NS-0013 | Y2K - REGRESSION RUN AGAINST     *
004200      *          |      |         | 1999/2000 BOUNDARY DATES, CLEAN. *
004300      * 18-05-01 | JBC  | NS-0019 | ITEM TABLE RAISED FROM 500 TO    *
004400      *          |      |         | 2000 ENTRIES, BUILDING GREW.    *
004500      * 03-11-20 | SRP  | NS-0031 | NEIGHBORSHARE REBADGE - RENAMED  *
004600      *          |      |         | FROM LEGACY RNTPRC01, RECORD    *
004700      *          |      |         | LAYOUTS SPLIT OUT TO COPYBOOKS. *
004800      * 14-02-21 | SRP  | NS-0009 | PLATFORM-FEE-PCT WIDENED TO      *
004900      *          |      |         | S9(3)V99 FOR PROMO RATES OVER   *
005000      *          |      |         | 99 PERCENT.                      *
005100      ******************************************************************
005200      *-----------------------*
005300       ENVIRONMENT DIVISION.
005400      *-----------------------*
005500       CONFIGURATION SECTION.
005600       SPECIAL-NAMES.
005700           C01 IS TOP-OF-FORM
005800           UPSI-0 ON  STATUS IS NSPR-RERUN-SWITCH-ON
005900           UPSI-0 OFF STATUS IS NSPR-RERUN-SWITCH-OFF.
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200      *
006300           SELECT ITEM-MASTER-FILE ASSIGN TO ITEMMST
006400               ORGANIZATION IS LINE SEQUENTIAL
006500               ACCESS IS SEQUENTIAL
006600               FILE STATUS  IS  WS-ITEMMST-STATUS.
006700      *
006800           SELECT BOOKING-REQUEST-FILE ASSIGN TO BKREQIN
006900               ORGANIZATION IS LINE SEQUENTIAL
007000               ACCESS IS SEQUENTIAL
007100               FILE STATUS  IS  WS-BKREQIN-STATUS.
007200      *
007300           SELECT BOOKING-PRICED-FILE ASSIGN TO BKPRCOUT
007400               ORGANIZATION IS LINE SEQUENTIAL
007500               ACCESS IS SEQUENTIAL
007600               FILE STATUS  IS  WS-BKPRCOUT-STATUS.
007700      *
007800           SELECT PRICE-RPT-FILE ASSIGN TO PRICERPT
007900               ORGANIZATION IS LINE SEQUENTIAL
008000               ACCESS IS SEQUENTIAL
008100               FILE STATUS  IS  WS-PRICERPT-STATUS.
008200      *
008300      *-----------------------*
008400       DATA DIVISION.
008500      *-----------------------*
008600       FILE SECTION.
008700      *
008800       FD  ITEM-MASTER-FILE RECORDING MODE F.
008900       COPY NSITEMR.
009000      *
009100       FD  BOOKING-REQUEST-FILE RECORDING MODE F.
009200       COPY NSBKINR.
009300      *
009400       FD  BOOKING-PRICED-FILE RECORDING MODE F.
009500       COPY NSBKPRR.
009600      *
009700       FD  PRICE-RPT-FILE RECORDING MODE F.
009800       01  PRICE-RPT-RECORD                    PIC X(132).
009900      *
010000       WORKING-STORAGE SECTION.
010100      *
010200       01  SYSTEM-DATE-AND-TIME.
010300           05  CURRENT-DATE.
010400               10  CURRENT-CCYY           PIC 9(4).
010500               10  CURRENT-MONTH          PIC 9(2).
010600               10  CURRENT-DAY            PIC 9(2).
010700           05  CURRENT-TIME.
010800               10  CURRENT-HOUR           PIC 9(2).
010900               10  CURRENT-MINUTE         PIC 9(2).
011000               10  CURRENT-SECOND         PIC 9(2).
011100               10  CURRENT-HNDSEC         PIC 9(2).
011200      *
011300       01  WS-FIELDS.
011400           05  WS-ITEMMST-STATUS          PIC X(2)  VALUE SPACES.
011500           05  WS-BKREQIN-STATUS          PIC X(2)  VALUE SPACES.
011600           05  WS-BKPRCOUT-STATUS         PIC X(2)  VALUE SPACES.
011700           05  WS-PRICERPT-STATUS         PIC X(2)  VALUE SPACES.
011800      *
011900       77  WS-ITEM-EOF-SW                 PIC X(1)  VALUE 'N'.
012000       77  WS-BKR-EOF-SW                   PIC X(1)  VALUE 'N'.
012100       77  WS-ITEM-FOUND-SW                 PIC X(1)  VALUE 'N'.
012200       77  WS-BOOKING-VALID-SW               PIC X(1)  VALUE 'N'.
012300       77  WS-CURRENT-YEAR-LEAP-SW             PIC X(1)  VALUE 'N'.
012400      *
012500       77  WS-BOOKING-COUNT                PIC S9(6) COMP VALUE ZERO.
012600       77  WS-REJECT-COUNT                  PIC S9(6) COMP VALUE ZERO.
012700      *
012800       01  WS-ITEM-WORK-FIELDS.
012900           05  WS-ITEM-PRICE-PER-DAY      PIC S9(8)V99.
013000           05  WS-ITEM-DEPOSIT-AMOUNT     PIC S9(8)V99.
013100           05  WS-ITEM-MAX-CONSEC-DAYS    PIC S9(4).
013200           05  WS-ITEM-IS-AVAILABLE       PIC X(1).
013300           05  WS-ITEM-DELETED-FLAG       PIC X(1).
013400           05  FILLER                     PIC X(10).
013500      *
013600       01  WS-REJECT-REASON-AREA.
013700           05  WS-REJECT-REASON           PIC X(40) VALUE SPACES.
013800           05  FILLER                     PIC X(10).
013900      *
014000      * DATE-TO-DAYNO WORK AREA - MANUAL CALENDAR-DAY CONVERSION,
014100      * NO INTRINSIC FUNCTIONS USED.  SEE 431-CONVERT-DATE-TO-DAYNO.
014200       01  WS-DATE-CONVERT-AREA.
014300           05  WS-CNV-CCYY                PIC 9(4).
014400           05  WS-CNV-MM                   PIC 99   COMP.
014500           05  WS-CNV-DD                    PIC 99.
014600           05  WS-CNV-DAYNO                  PIC S9(9) COMP.
014700           05  WS-CNV-PRIOR-YEAR              PIC 9(4).
014800           05  WS-LEAP-DIV4                    PIC 9(4) COMP.
014900           05  WS-LEAP-DIV100                   PIC 9(4) COMP.
015000           05  WS-LEAP-DIV400                     PIC 9(4) COMP.
015100           05  WS-LEAP-DAYS                        PIC S9(5) COMP.
015200           05  WS-YEAR-DAYS                          PIC S9(9) COMP.
015300           05  WS-MONTH-DAYS                           PIC S9(5) COMP.
015400           05  FILLER                                    PIC X(10).
015500      *
015600       01  WS-START-DAYNO                 PIC S9(9) COMP VALUE ZERO.
015700       01  WS-END-DAYNO                   PIC S9(9) COMP VALUE ZERO.
015800      *
015900      * CUMULATIVE-DAYS-BEFORE-MONTH TABLE, NON-LEAP YEAR, LOADED BY
016000      * FILLER/REDEFINES IN THE SAME STYLE GETENVX.CBL LOADS ITS
016100      * FILE-NAME TABLE.
016200       01  WS-CUM-DAYS-TABLE.
016300           05  FILLER                     PIC 9(3) VALUE 000.
016400           05  FILLER                     PIC 9(3) VALUE 031.
016500           05  FILLER                     PIC 9(3) VALUE 059.
016600           05  FILLER                     PIC 9(3) VALUE 090.
016700           05  FILLER                     PIC 9(3) VALUE 120.
016800           05  FILLER                     PIC 9(3) VALUE 151.
016900           05  FILLER                     PIC 9(3) VALUE 181.
017000           05  FILLER                     PIC 9(3) VALUE 212.
017100           05  FILLER                     PIC 9(3) VALUE 243.
017200           05  FILLER                     PIC 9(3) VALUE 273.
017300           05  FILLER                     PIC 9(3) VALUE 304.
017400           05  FILLER                     PIC 9(3) VALUE 334.
017500       01  WS-CUM-DAYS REDEFINES WS-CUM-DAYS-TABLE.
017600           05  WS-CUM-DAYS-ENTRY          PIC 9(3) COMP OCCURS 12 TIMES.
017700      *
017800       01  WS-TOTALS-AREA.
017900           05  WS-TOTAL-BASE-PRICE        PIC S9(10)V99 VALUE ZERO.
018000           05  WS-TOTAL-PLATFORM-FEE      PIC S9(10)V99 VALUE ZERO.
018100           05  WS-TOTAL-DEPOSIT           PIC S9(10)V99 VALUE ZERO.
018200           05  WS-TOTAL-AMOUNT            PIC S9(10)V99 VALUE ZERO.
018300           05  FILLER                     PIC X(10).
018400      *
018500      *
018600      * 2021-06-02 SRP NS-0019 - ITEM-TABLE-AREA MOVED TO ITS OWN
018700      * COPYBOOK.  THE FD ABOVE ALREADY COPIES NSITEMR FOR
018800      * ITEM-MASTER-RECORD/ITEM-MASTER-RAW - A SECOND UNQUALIFIED
018900      * COPY OF THOSE SAME NAMES INTO WORKING-STORAGE LEFT ITEM-ID,
019000      * ITEM-PRICE-PER-DAY AND THE REST AMBIGUOUS TO 220-ADD-ITEM-
019100      * TO-TABLE BELOW.
019200       COPY NSITEMT.
019300       COPY NSPRHD.
019400       COPY NSPRBD.
019500      *
019600      *-----------------------*
019700       PROCEDURE DIVISION.
019800      *-----------------------*
019900       000-MAIN.
020000      *
020100           ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
020200           ACCEPT CURRENT-TIME FROM TIME.
020300      *
020400           DISPLAY '************BOOKING PRICING RUN********************'.
020500           DISPLAY 'NSPRICE STARTED DATE = ' CURRENT-MONTH '/'
020600                  CURRENT-DAY '/' CURRENT-CCYY  '  (mm/dd/ccyy)'.
020700           DISPLAY '             TIME = ' CURRENT-HOUR ':'
020800                  CURRENT-MINUTE ':' CURRENT-SECOND.
020900           DISPLAY '************REPORT START**************************'.
021000      *
021100           PERFORM 100-OPEN-FILES.
021200           PERFORM 800-INIT-REPORT.
021300           PERFORM 200-LOAD-ITEM-TABLE.
021400           PERFORM 300-READ-BOOKING-REQUEST.
021500      *
021600           PERFORM 600-PROCESS-BOOKING-REQUEST THRU 600-EXIT
021700               UNTIL WS-BKR-EOF-SW = 'Y'.
021800      *
021900           PERFORM 900-WRITE-FINAL-TOTALS.
022000           PERFORM 400-CLOSE-FILES.
022100      *
022200           DISPLAY '************REPORT END****************************'.
022300           DISPLAY 'BOOKINGS PRICED : ' WS-BOOKING-COUNT.
022400           DISPLAY 'BOOKINGS REJECTED: ' WS-REJECT-COUNT.
022500      *
022600           STOP RUN.
022700      *
022800         100-OPEN-FILES.
022900               OPEN INPUT  ITEM-MASTER-FILE.
023000               OPEN INPUT  BOOKING-REQUEST-FILE.
023100               OPEN OUTPUT BOOKING-PRICED-FILE.
023200               OPEN OUTPUT PRICE-RPT-FILE.
023300      *
023400         200-LOAD-ITEM-TABLE.
023500               MOVE ZERO TO ITEM-TABLE-COUNT.
023600               PERFORM 210-READ-ITEM-MASTER.
023700               PERFORM 220-ADD-ITEM-TO-TABLE
023800                   UNTIL WS-ITEM-EOF-SW = 'Y'.
023900      *
024000         210-READ-ITEM-MASTER.
024100               READ ITEM-MASTER-FILE
024200                   AT END MOVE 'Y' TO WS-ITEM-EOF-SW.
024300               IF WS-ITEM-EOF-SW NOT = 'Y'
024400                  AND WS-ITEMMST-STATUS NOT = '00'
024500                  AND WS-ITEMMST-STATUS NOT = SPACES
024600                   PERFORM 910-SNAP-ITEM
024700               END-IF.
024800      *
024900         220-ADD-ITEM-TO-TABLE.
025000               ADD 1 TO ITEM-TABLE-COUNT.
025100               MOVE ITEM-ID               TO
025200                   ITM-TBL-ITEM-ID(ITEM-TABLE-COUNT).
025300               MOVE ITEM-PRICE-PER-DAY    TO
025400                   ITM-TBL-PRICE-PER-DAY(ITEM-TABLE-COUNT).
025500               MOVE ITEM-PRICE-PER-HOUR   TO
025600                   ITM-TBL-PRICE-PER-HOUR(ITEM-TABLE-COUNT).
025700               MOVE ITEM-DEPOSIT-AMOUNT   TO
025800                   ITM-TBL-DEPOSIT-AMOUNT(ITEM-TABLE-COUNT).
025900               MOVE ITEM-MAX-CONSECUTIVE-DAYS TO
026000                   ITM-TBL-MAX-CONSEC-DAYS(ITEM-TABLE-COUNT).
026100               MOVE ITEM-IS-AVAILABLE     TO
026200                   ITM-TBL-IS-AVAILABLE(ITEM-TABLE-COUNT).
026300               MOVE ITEM-DELETED-FLAG     TO
026400                   ITM-TBL-DELETED-FLAG(ITEM-TABLE-COUNT).
026500               PERFORM 210-READ-ITEM-MASTER.
026600      *
026700         300-READ-BOOKING-REQUEST.
026800               READ BOOKING-REQUEST-FILE
026900                   AT END MOVE 'Y' TO WS-BKR-EOF-SW.
027000               IF WS-BKR-EOF-SW NOT = 'Y'
027100                  AND WS-BKREQIN-STATUS NOT = '00'
027200                  AND WS-BKREQIN-STATUS NOT = SPACES
027300                   PERFORM 910-SNAP-BKR
027400               END-IF.
027500      *
027600         400-CLOSE-FILES.
027700              CLOSE ITEM-MASTER-FILE.
027800              CLOSE BOOKING-REQUEST-FILE.
027900              CLOSE BOOKING-PRICED-FILE.
028000              CLOSE PRICE-RPT-FILE.
028100      *
028200         410-FIND-ITEM.
028300               MOVE 'N' TO WS-ITEM-FOUND-SW.
028400               PERFORM 411-SEARCH-ITEM-TABLE
028500                   VARYING ITEM-TABLE-NDX FROM 1 BY 1
028600                   UNTIL ITEM-TABLE-NDX > ITEM-TABLE-COUNT
028700                      OR WS-ITEM-FOUND-SW = 'Y'.
028800      *
028900         411-SEARCH-ITEM-TABLE.
029000               IF ITM-TBL-ITEM-ID(ITEM-TABLE-NDX) = BKR-ITEM-ID
029100                   MOVE 'Y' TO WS-ITEM-FOUND-SW
029200                   MOVE ITM-TBL-PRICE-PER-DAY(ITEM-TABLE-NDX)
029300                       TO WS-ITEM-PRICE-PER-DAY
029400                   MOVE ITM-TBL-DEPOSIT-AMOUNT(ITEM-TABLE-NDX)
029500                       TO WS-ITEM-DEPOSIT-AMOUNT
029600                   MOVE ITM-TBL-MAX-CONSEC-DAYS(ITEM-TABLE-NDX)
029700                       TO WS-ITEM-MAX-CONSEC-DAYS
029800                   MOVE ITM-TBL-IS-AVAILABLE(ITEM-TABLE-NDX)
029900                       TO WS-ITEM-IS-AVAILABLE
030000                   MOVE ITM-TBL-DELETED-FLAG(ITEM-TABLE-NDX)
030100                       TO WS-ITEM-DELETED-FLAG
030200               END-IF.
030300      *
030400      * 14-02-95 SRP NS-0009 - EDIT ORDER FOLLOWS THE SHOP'S PRICING
030500      * RULE SHEET: FOUND, THEN AVAILABLE, THEN DATE ORDER, THEN
030600      * DURATION, THEN MAX-CONSECUTIVE-DAYS.
030700         420-EDIT-BOOKING-REQUEST.
030800               MOVE 'Y' TO WS-BOOKING-VALID-SW.
030900               MOVE SPACES TO WS-REJECT-REASON.
031000      *
031100               IF WS-ITEM-FOUND-SW NOT = 'Y'
031200                   MOVE 'N' TO WS-BOOKING-VALID-SW
031300                   MOVE 'ITEM NOT FOUND ON ITEM MASTER'
031400                       TO WS-REJECT-REASON
031500               END-IF.
031600      *
031700               IF WS-BOOKING-VALID-SW = 'Y'
031800                  AND (WS-ITEM-IS-AVAILABLE NOT = 'Y'
031900                   OR  WS-ITEM-DELETED-FLAG = 'Y')
032000                   MOVE 'N' TO WS-BOOKING-VALID-SW
032100                   MOVE 'ITEM IS NOT AVAILABLE FOR BOOKING'
032200                       TO WS-REJECT-REASON
032300               END-IF.
032400      *
032500               IF WS-BOOKING-VALID-SW = 'Y'
032600                  AND BKR-END-DATE < BKR-START-DATE
032700                   MOVE 'N' TO WS-BOOKING-VALID-SW
032800                   MOVE 'ENDDATE MUST BE AFTER STARTDATE'
032900                       TO WS-REJECT-REASON
033000               END-IF.
033100      *
033200               IF WS-BOOKING-VALID-SW = 'Y'
033300                   PERFORM 430-COMPUTE-DURATION
033400               END-IF.
033500      *
033600               IF WS-BOOKING-VALID-SW = 'Y'
033700                  AND BKP-DURATION-DAYS < 1
033800                   MOVE 'N' TO WS-BOOKING-VALID-SW
033900                   MOVE 'BOOKING DURATION MUST BE AT LEAST ONE DAY'
034000                       TO WS-REJECT-REASON
034100               END-IF.
034200      *
034300               IF WS-BOOKING-VALID-SW = 'Y'
034400                  AND WS-ITEM-MAX-CONSEC-DAYS > 0
034500                  AND BKP-DURATION-DAYS > WS-ITEM-MAX-CONSEC-DAYS
034600                   MOVE 'N' TO WS-BOOKING-VALID-SW
034700                   MOVE 'BOOKING EXCEEDS MAXCONSECUTIVEDAYS'
034800                       TO WS-REJECT-REASON
034900               END-IF.
035000      *
035100         430-COMPUTE-DURATION.
035200               MOVE BKR-START-CCYY TO WS-CNV-CCYY.
035300               MOVE BKR-START-MM   TO WS-CNV-MM.
035400               MOVE BKR-START-DD   TO WS-CNV-DD.
035500               PERFORM 431-CONVERT-DATE-TO-DAYNO.
035600               MOVE WS-CNV-DAYNO   TO WS-START-DAYNO.
035700      *
035800               MOVE BKR-END-CCYY   TO WS-CNV-CCYY.
035900               MOVE BKR-END-MM     TO WS-CNV-MM.
036000               MOVE BKR-END-DD     TO WS-CNV-DD.
036100               PERFORM 431-CONVERT-DATE-TO-DAYNO.
036200               MOVE WS-CNV-DAYNO   TO WS-END-DAYNO.
036300      *
036400               COMPUTE BKP-DURATION-DAYS =
036500                   WS-END-DAYNO - WS-START-DAYNO + 1.
036600      *
036700      * 09-12-98 DKM NS-0013 - Y2K REWRITE.  CONVERTS A CCYYMMDD
036800      * DATE TO AN ABSOLUTE DAY NUMBER SO TWO DATES CAN BE
036900      * SUBTRACTED.  NO INTRINSIC FUNCTION USED - THIS SHOP'S
037000      * COMPILER AT THE TIME DID NOT CARRY INTEGER-OF-DATE.
037100         431-CONVERT-DATE-TO-DAYNO.
037200               COMPUTE WS-CNV-PRIOR-YEAR = WS-CNV-CCYY - 1.
037300               COMPUTE WS-LEAP-DIV4   = WS-CNV-PRIOR-YEAR / 4.
037400               COMPUTE WS-LEAP-DIV100 = WS-CNV-PRIOR-YEAR / 100.
037500               COMPUTE WS-LEAP-DIV400 = WS-CNV-PRIOR-YEAR / 400.
037600               COMPUTE WS-LEAP-DAYS =
037700                   WS-LEAP-DIV4 - WS-LEAP-DIV100 + WS-LEAP-DIV400.
037800               COMPUTE WS-YEAR-DAYS = WS-CNV-PRIOR-YEAR * 365.
037900               MOVE WS-CUM-DAYS-ENTRY(WS-CNV-MM) TO WS-MONTH-DAYS.
038000               PERFORM 432-CHECK-LEAP-YEAR.
038100               IF WS-CURRENT-YEAR-LEAP-SW = 'Y' AND WS-CNV-MM > 2
038200                   ADD 1 TO WS-MONTH-DAYS
038300               END-IF.
038400               COMPUTE WS-CNV-DAYNO =
038500                   WS-YEAR-DAYS + WS-LEAP-DAYS + WS-MONTH-DAYS
038600                   + WS-CNV-DD.
038700      *
038800         432-CHECK-LEAP-YEAR.
038900               MOVE 'N' TO WS-CURRENT-YEAR-LEAP-SW.
039000               DIVIDE WS-CNV-CCYY BY 4   GIVING WS-LEAP-DIV4
039100                   REMAINDER WS-LEAP-DIV4.
039200               MOVE ZERO TO WS-LEAP-DIV100.
039300               IF WS-LEAP-DIV4 = ZERO
039400                   DIVIDE WS-CNV-CCYY BY 100 GIVING WS-LEAP-DIV100
039500                       REMAINDER WS-LEAP-DIV100
039600                   IF WS-LEAP-DIV100 NOT = ZERO
039700                       MOVE 'Y' TO WS-CURRENT-YEAR-LEAP-SW
039800                   ELSE
039900                       DIVIDE WS-CNV-CCYY BY 400 GIVING WS-LEAP-DIV400
040000                           REMAINDER WS-LEAP-DIV400
040100                       IF WS-LEAP-DIV400 = ZERO
040200                           MOVE 'Y' TO WS-CURRENT-YEAR-LEAP-SW
040300                       END-IF
040400                   END-IF
040500               END-IF.
040600      *
040700      * 14-02-21 SRP NS-0009 - PLATFORM-FEE-PCT NOW SIGNED S9(3)V99.
040800         440-COMPUTE-PRICING.
040900               MOVE BKR-ITEM-ID TO BKP-ITEM-ID.
041000               COMPUTE BKP-BASE-PRICE =
041100                   WS-ITEM-PRICE-PER-DAY * BKP-DURATION-DAYS.
041200               COMPUTE BKP-PLATFORM-FEE ROUNDED =
041300                   BKP-BASE-PRICE * BKR-PLATFORM-FEE-PCT / 100.
041400               MOVE WS-ITEM-DEPOSIT-AMOUNT TO BKP-DEPOSIT-COLLECTED.
041500               COMPUTE BKP-TOTAL-AMOUNT =
041600                   BKP-BASE-PRICE + BKP-PLATFORM-FEE
041700                   + BKP-DEPOSIT-COLLECTED.
041800      *
041900               ADD 1 TO WS-BOOKING-COUNT.
042000               ADD BKP-BASE-PRICE     TO WS-TOTAL-BASE-PRICE.
042100               ADD BKP-PLATFORM-FEE   TO WS-TOTAL-PLATFORM-FEE.
042200               ADD BKP-DEPOSIT-COLLECTED TO WS-TOTAL-DEPOSIT.
042300               ADD BKP-TOTAL-AMOUNT   TO WS-TOTAL-AMOUNT.
042400      *
042500         500-WRITE-PRICED-BOOKING.
042600               IF WS-BKPRCOUT-STATUS = '00' OR WS-BKPRCOUT-STATUS = SPACES
042700                   WRITE BOOKING-PRICED-RECORD
042800               END-IF.
042900      *
043000      * 30-11-97 DKM NS-0011 - CONTROL LOGIC FOR THE PRICING RUN.
043100         600-PROCESS-BOOKING-REQUEST.
043200               PERFORM 410-FIND-ITEM.
043300               PERFORM 420-EDIT-BOOKING-REQUEST.
043400               IF WS-BOOKING-VALID-SW = 'Y'
043500                   PERFORM 440-COMPUTE-PRICING
043600                   PERFORM 500-WRITE-PRICED-BOOKING
043700                   PERFORM 820-WRITE-DETAIL-LINE
043800               ELSE
043900                   ADD 1 TO WS-REJECT-COUNT
044000                   PERFORM 830-WRITE-EXCEPTION-LINE
044100               END-IF.
044200               PERFORM 300-READ-BOOKING-REQUEST.
044300         600-EXIT.
044400               EXIT.
044500      *
044600         800-INIT-REPORT.
044700               MOVE CURRENT-MONTH  TO RPT1-MM.
044800               MOVE CURRENT-DAY    TO RPT1-DD.
044900               MOVE CURRENT-CCYY   TO RPT1-CCYY.
045000               MOVE NSPR-RPT-HEADING-1 TO PRICE-RPT-RECORD.
045100               WRITE PRICE-RPT-RECORD.
045200               MOVE NSPR-RPT-HEADING-2 TO PRICE-RPT-RECORD.
045300               WRITE PRICE-RPT-RECORD.
045400      *
045500         820-WRITE-DETAIL-LINE.
045600               MOVE BKP-ITEM-ID         TO DTL-ITEM-ID.
045700               MOVE BKP-DURATION-DAYS   TO DTL-DURATION-DAYS.
045800               MOVE BKP-BASE-PRICE      TO DTL-BASE-PRICE.
045900               MOVE BKP-PLATFORM-FEE    TO DTL-PLATFORM-FEE.
046000               MOVE BKP-DEPOSIT-COLLECTED TO DTL-DEPOSIT.
046100               MOVE BKP-TOTAL-AMOUNT    TO DTL-TOTAL-AMOUNT.
046200               MOVE NSPR-DETAIL-LINE    TO PRICE-RPT-RECORD.
046300               WRITE PRICE-RPT-RECORD.
046400      *
046500         830-WRITE-EXCEPTION-LINE.
046600               MOVE BKR-ITEM-ID         TO EXC-ITEM-ID.
046700               MOVE WS-REJECT-REASON    TO EXC-REASON.
046800               MOVE NSPR-EXCEPTION-LINE TO PRICE-RPT-RECORD.
046900               WRITE PRICE-RPT-RECORD.
047000      *
047100         900-WRITE-FINAL-TOTALS.
047200               MOVE WS-BOOKING-COUNT    TO TOT-BOOKING-COUNT.
047300               MOVE WS-TOTAL-BASE-PRICE TO TOT-BASE-PRICE.
047400               MOVE WS-TOTAL-PLATFORM-FEE TO TOT-PLATFORM-FEE.
047500               MOVE WS-TOTAL-DEPOSIT    TO TOT-DEPOSIT.
047600               MOVE WS-TOTAL-AMOUNT     TO TOT-TOTAL-AMOUNT.
047700               MOVE NSPR-TOTALS-LINE    TO PRICE-RPT-RECORD.
047800               WRITE PRICE-RPT-RECORD.
047900      *
048000      *
048100      * 2021-06-02 SRP NS-0019 - BAD-RECORD CONSOLE DUMPS.  EACH USES
048200      * THE RAW-IMAGE REDEFINES FROM ITS OWN COPYBOOK TO SHOW THE
048300      * WHOLE LINE AS READ, SINCE THE FIELD-LEVEL PICTURE CANNOT BE
048400      * TRUSTED ONCE THE FILE STATUS COMES BACK NON-ZERO.
048500         910-SNAP-ITEM.
048600               DISPLAY 'NSPRICE 910-SNAP-ITEM - BAD ITEM MASTER READ,'
048700                   ' STATUS = ' WS-ITEMMST-STATUS.
048800               DISPLAY 'NSPRICE 910-SNAP-ITEM - RAW IMAGE: '
048900                   ITEM-MST-RAW-IMAGE.
049000      *
049100         910-SNAP-BKR.
049200               DISPLAY 'NSPRICE 910-SNAP-BKR - BAD BOOKING REQUEST READ,'
049300                   ' STATUS = ' WS-BKREQIN-STATUS.
049400               DISPLAY 'NSPRICE 910-SNAP-BKR - RAW IMAGE: '
049500                   BKR-RAW-IMAGE.
049600      *
049700       END PROGRAM NSPRICE.
